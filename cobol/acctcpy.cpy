000100******************************************************************
000200*                                                                *
000300*    ACCTCPY   -   ACCOUNT MASTER RECORD LAYOUT                  *
000400*                                                                *
000500*    DATASET  -  ACCTMAST  (INDEXED, KEY = ACCT-ID,              *
000600*                           ALTERNATE KEY = ACCT-NUMBER,         *
000700*                           UNIQUE,                              *
000800*                           ALTERNATE KEY = ACCT-CUST-ID,        *
000900*                           NOT UNIQUE, DUPLICATES IN CUST ORDER)*
001000*                                                                *
001100*    USED BY  -  BPOST100                                        *
001200*                                                                *
001300******************************************************************
001400*    CHANGE LOG                                                  *
001500*    ----------                                                  *
001600*    06/14/91  RA   ORIGINAL COPYBOOK - CR-0119                  CL*01
001700*    08/30/95  MQ   ADDED ACCT-CUST-ID ALTERNATE INDEX - CR-0552 CL*02
001800*    04/21/04  RA   ADDED ACCT-REC-STATUS INDICATOR - CR-0911    CL*03
001900******************************************************************
002000 01  ACCT-MASTER-RECORD.
002100     05  ACCT-KEY-SEGMENT.
002200         10  ACCT-ID                 PIC 9(10).
002300     05  ACCT-STATUS-SEGMENT.
002400         10  ACCT-REC-STATUS         PIC X(01).
002500             88  ACCT-STAT-ACTIVE        VALUE 'A'.
002600             88  ACCT-STAT-DELETED       VALUE 'D'.
002700     05  ACCT-IDENT-SEGMENT.
002800         10  ACCT-NUMBER             PIC X(22).
002900     05  ACCT-TYPE-SEGMENT.
003000         10  ACCT-TYPE               PIC X(30).
003100             88  ACCT-TYPE-SAVINGS       VALUE 'CAJA-AHORRO'.
003200             88  ACCT-TYPE-CHECKING      VALUE 'CUENTA-CORRIENTE'.
003300     05  ACCT-BALANCE-SEGMENT.
003400         10  ACCT-BALANCE            PIC S9(16)V9(02) COMP-3.
003500     05  ACCT-BALANCE-SEGMENT-R REDEFINES ACCT-BALANCE-SEGMENT.
003600         10  ACCT-BALANCE-SIGN       PIC X(01).
003700         10  FILLER                  PIC X(09).
003800     05  ACCT-DATE-SEGMENT.
003900         10  ACCT-OPEN-DATE          PIC 9(08).
004000     05  ACCT-DATE-SEGMENT-R REDEFINES ACCT-DATE-SEGMENT.
004100         10  ACCT-OPEN-YEAR          PIC 9(04).
004200         10  ACCT-OPEN-MONTH         PIC 9(02).
004300         10  ACCT-OPEN-DAY           PIC 9(02).
004400     05  ACCT-OWNER-SEGMENT.
004500         10  ACCT-CUST-ID            PIC 9(10).
004600     05  FILLER                      PIC X(08).
