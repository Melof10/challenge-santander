000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    BPOST100.
000300 AUTHOR.        R ALDANA.
000400 INSTALLATION.  BANCO SANTANDER - DEPTO SISTEMAS.
000500 DATE-WRITTEN.  06/14/91.
000600 DATE-COMPILED.
000700 SECURITY.      NONE.
000800*
000900******************************************************************
001000*                                                                *
001100*    BPOST100  -  RETAIL BANKING CORE MAINTENANCE AND BATCH      *
001200*                 POSTING RUN.                                   *
001300*                                                                *
001400*    MAINTAINS THE CUSTOMER, ACCOUNT AND CARD MASTERS FROM A     *
001500*    BATCH OF MAINTENANCE/POSTING REQUESTS (REQFILE) AND POSTS   *
001600*    DEPOSITO / EXTRACCION / TRANSFERENCIA MOVEMENTS AGAINST     *
001700*    THE ACCOUNT MASTER, WRITING ONE JOURNAL RECORD (TXNJRNL)    *
001800*    PER ACCEPTED MOVEMENT.  EVERY REQUEST PRODUCES ONE RESULT   *
001900*    RECORD (RSLTFILE) CARRYING ACCEPTED/REJECTED AND A REASON.  *
002000*    A CONTROL-TOTALS REPORT IS PRINTED AT END OF RUN.           *
002100*                                                                *
002200*    ONE REQUEST = ONE UNIT OF WORK.  A REJECTED REQUEST LEAVES  *
002300*    ALL THREE MASTERS AND THE JOURNAL UNCHANGED.                *
002400*                                                                *
002500******************************************************************
002600*    CHANGE LOG                                                  *
002700*    ----------                                                  *
002800*    06/14/91  RA   ORIGINAL PROGRAM - CUSTOMER MASTER           CL*01
002900*                   MAINTENANCE ONLY - CR-0119                   CL*01
003000*    03/02/93  MQ   ADDED CARD MASTER MAINTENANCE - CR-0348      CL*02
003100*    08/30/95  MQ   ADDED TRANSACTION JOURNAL POSTING ENGINE     CL*03
003200*                   (DEPOSITO, EXTRACCION, TRANSFERENCIA) AND    CL*03
003300*                   CASCADE DELETE LOGIC - CR-0552                CL*03
003400*    11/09/98  JLC  Y2K - NOW CALLS DTSTAMP FOR A FULL 4-DIGIT   CL*04
003500*                   PROCESSING DATE/TIMESTAMP INSTEAD OF         CL*04
003600*                   IN-LINE 2-DIGIT YEAR LOGIC - CR-0783          CL*04
003700*    04/21/04  RA   ADDED REC-STATUS INDICATORS TO ALL MASTERS,  CL*05
003800*                   REWORKED CONTROL REPORT LAYOUT - CR-0911      CL*05
003900******************************************************************
004000 ENVIRONMENT DIVISION.
004100 CONFIGURATION SECTION.
004200 SOURCE-COMPUTER.  IBM-370.
004300 OBJECT-COMPUTER.  IBM-370.
004400 SPECIAL-NAMES.
004500     C01 IS TOP-OF-FORM.
004600 INPUT-OUTPUT SECTION.
004700 FILE-CONTROL.
004800     SELECT REQUEST-FILE    ASSIGN TO REQFILE
004900         ORGANIZATION IS SEQUENTIAL
005000         FILE STATUS IS WS-REQ-STATUS.
005100     SELECT CUSTOMER-MASTER ASSIGN TO CUSTMAST
005200         ORGANIZATION IS INDEXED
005300         ACCESS MODE IS DYNAMIC
005400         RECORD KEY IS CUST-ID
005500         ALTERNATE RECORD KEY IS CUST-DOCUMENT
005600         FILE STATUS IS WS-CUST-STATUS.
005700     SELECT ACCOUNT-MASTER  ASSIGN TO ACCTMAST
005800         ORGANIZATION IS INDEXED
005900         ACCESS MODE IS DYNAMIC
006000         RECORD KEY IS ACCT-ID
006100         ALTERNATE RECORD KEY IS ACCT-NUMBER
006200         ALTERNATE RECORD KEY IS ACCT-CUST-ID
006300             WITH DUPLICATES
006400         FILE STATUS IS WS-ACCT-STATUS.
006500     SELECT CARD-MASTER     ASSIGN TO CARDMAST
006600         ORGANIZATION IS INDEXED
006700         ACCESS MODE IS DYNAMIC
006800         RECORD KEY IS CARD-ID
006900         ALTERNATE RECORD KEY IS CARD-NUMBER
007000         ALTERNATE RECORD KEY IS CARD-CUST-ID
007100             WITH DUPLICATES
007200         FILE STATUS IS WS-CARD-STATUS.
007300     SELECT TXN-JOURNAL     ASSIGN TO TXNJRNL
007400         ORGANIZATION IS INDEXED
007500         ACCESS MODE IS DYNAMIC
007600         RECORD KEY IS TXN-ID
007700         FILE STATUS IS WS-JRNL-STATUS.
007800     SELECT RESULT-FILE     ASSIGN TO RSLTFILE
007900         ORGANIZATION IS SEQUENTIAL
008000         FILE STATUS IS WS-RSLT-STATUS.
008100     SELECT REPORT-FILE     ASSIGN TO RPTFILE
008200         ORGANIZATION IS SEQUENTIAL
008300         FILE STATUS IS WS-RPT-STATUS.
008400*
008500 DATA DIVISION.
008600 FILE SECTION.
008700 FD  REQUEST-FILE
008800     LABEL RECORDS ARE STANDARD
008900     RECORDING MODE IS F.
009000     COPY REQCPY.
009100 FD  CUSTOMER-MASTER
009200     LABEL RECORDS ARE STANDARD.
009300     COPY CUSTCPY.
009400 FD  ACCOUNT-MASTER
009500     LABEL RECORDS ARE STANDARD.
009600     COPY ACCTCPY.
009700 FD  CARD-MASTER
009800     LABEL RECORDS ARE STANDARD.
009900     COPY CARDCPY.
010000 FD  TXN-JOURNAL
010100     LABEL RECORDS ARE STANDARD.
010200     COPY JRNLCPY.
010300 FD  RESULT-FILE
010400     LABEL RECORDS ARE STANDARD
010500     RECORDING MODE IS F.
010600     COPY RSLTCPY.
010700 FD  REPORT-FILE
010800     LABEL RECORDS ARE STANDARD
010900     RECORDING MODE IS F.
011000 01  REPORT-RECORD               PIC X(132).
011100*
011200 WORKING-STORAGE SECTION.
011300*
011400 77  WS-REQ-STATUS               PIC X(02).
011500 77  WS-CUST-STATUS              PIC X(02).
011600 77  WS-ACCT-STATUS              PIC X(02).
011700 77  WS-CARD-STATUS              PIC X(02).
011800 77  WS-JRNL-STATUS              PIC X(02).
011900 77  WS-RSLT-STATUS              PIC X(02).
012000 77  WS-RPT-STATUS               PIC X(02).
012100*
012200 77  WS-REQ-EOF-SW               PIC X(01) VALUE 'N'.
012300     88  WS-REQ-EOF                           VALUE 'Y'.
012400     88  WS-REQ-NOT-EOF                       VALUE 'N'.
012500 77  WS-BROWSE-EOF-SW            PIC X(01) VALUE 'N'.
012600     88  WS-BROWSE-EOF                        VALUE 'Y'.
012700     88  WS-BROWSE-NOT-EOF                    VALUE 'N'.
012800 77  WS-CUST-FOUND-SW            PIC X(01) VALUE 'N'.
012900     88  WS-CUST-FOUND                        VALUE 'Y'.
013000     88  WS-CUST-NOT-FOUND                    VALUE 'N'.
013100 77  WS-ACCT-FOUND-SW            PIC X(01) VALUE 'N'.
013200     88  WS-ACCT-FOUND                        VALUE 'Y'.
013300     88  WS-ACCT-NOT-FOUND                    VALUE 'N'.
013400 77  WS-CARD-FOUND-SW            PIC X(01) VALUE 'N'.
013500     88  WS-CARD-FOUND                        VALUE 'Y'.
013600     88  WS-CARD-NOT-FOUND                    VALUE 'N'.
013700 77  WS-REJECT-SW                PIC X(01) VALUE 'N'.
013800     88  WS-REQUEST-REJECTED                  VALUE 'Y'.
013900     88  WS-REQUEST-ACCEPTED                  VALUE 'N'.
014000*
014100 01  WS-PROCESSING-STAMP.
014200     05  WS-RUN-DATE             PIC 9(08).
014300     05  WS-RUN-DATE-R REDEFINES WS-RUN-DATE.
014400         10  WS-RUN-YEAR         PIC 9(04).
014500         10  WS-RUN-MONTH        PIC 9(02).
014600         10  WS-RUN-DAY          PIC 9(02).
014700     05  WS-RUN-TIMESTAMP        PIC 9(14).
014800     05  FILLER                  PIC X(06).
014900*
015000 01  WS-ID-COUNTERS.
015100     05  WS-NEXT-CUST-ID         PIC 9(10) COMP.
015200     05  WS-NEXT-ACCT-ID         PIC 9(10) COMP.
015300     05  WS-NEXT-CARD-ID         PIC 9(10) COMP.
015400     05  WS-NEXT-TXN-ID          PIC 9(10) COMP.
015500     05  WS-RESULT-SEQ           PIC 9(06) COMP.
015600     05  WS-LOOKUP-ID            PIC 9(10) COMP.
015700     05  FILLER                  PIC X(04).
015800*
015900 01  WS-CONTROL-TOTALS.
016000     05  WS-TOT-REQUESTS-READ    PIC 9(07) COMP.
016100     05  WS-TOT-ACCEPTED         PIC 9(07) COMP.
016200     05  WS-TOT-REJECTED         PIC 9(07) COMP.
016300     05  WS-TOT-CUST-CREATED     PIC 9(07) COMP.
016400     05  WS-TOT-CUST-UPDATED     PIC 9(07) COMP.
016500     05  WS-TOT-CUST-DELETED     PIC 9(07) COMP.
016600     05  WS-TOT-ACCT-CREATED     PIC 9(07) COMP.
016700     05  WS-TOT-ACCT-UPDATED     PIC 9(07) COMP.
016800     05  WS-TOT-ACCT-DELETED     PIC 9(07) COMP.
016900     05  WS-TOT-CARD-CREATED     PIC 9(07) COMP.
017000     05  WS-TOT-CARD-UPDATED     PIC 9(07) COMP.
017100     05  WS-TOT-CARD-DELETED     PIC 9(07) COMP.
017200     05  WS-TOT-DEPOSITS         PIC 9(07) COMP.
017300     05  WS-TOT-WITHDRAWALS      PIC 9(07) COMP.
017400     05  WS-TOT-TRANSFERS        PIC 9(07) COMP.
017500     05  FILLER                  PIC X(04).
017600*
017700 01  WS-CONTROL-AMOUNTS.
017800     05  WS-TOT-DEPOSIT-AMT      PIC S9(16)V9(02) COMP-3.
017900     05  WS-TOT-WITHDRAWAL-AMT   PIC S9(16)V9(02) COMP-3.
018000     05  WS-TOT-TRANSFER-AMT     PIC S9(16)V9(02) COMP-3.
018100     05  FILLER                  PIC X(04).
018200*
018300 01  WS-RESULT-MESSAGE-AREA.
018400     05  WS-RESULT-MESSAGE       PIC X(60).
018500     05  FILLER                  PIC X(04).
018600*
018700 01  WS-TRANSFER-WORK-AREA.
018800     05  WS-SRC-BALANCE          PIC S9(16)V9(02) COMP-3.
018900     05  WS-DST-BALANCE          PIC S9(16)V9(02) COMP-3.
019000     05  FILLER                  PIC X(04).
019100*
019200 01  WS-JOURNAL-WORK-AREA.
019300     05  WS-JRNL-SOURCE-ACCT     PIC 9(10).
019400     05  WS-JRNL-DEST-ACCT       PIC 9(10).
019500     05  WS-JRNL-AMOUNT          PIC S9(16)V9(02) COMP-3.
019600     05  WS-JRNL-TYPE            PIC X(20).
019700     05  FILLER                  PIC X(04).
019800*
019900 01  WS-RPT-HEADER-LINE.
020000     05  FILLER                  PIC X(41) VALUE
020100         'SANTANDER BATCH POSTING - CONTROL TOTALS'.
020200     05  FILLER                  PIC X(11) VALUE SPACES.
020300     05  FILLER                  PIC X(06) VALUE 'DATE: '.
020400     05  RPT-H-DATE              PIC X(10).
020500     05  FILLER                  PIC X(64) VALUE SPACES.
020600*
020700 01  WS-RPT-COUNT-LINE.
020800     05  RPT-C-LABEL             PIC X(30).
020900     05  RPT-C-COUNT             PIC ZZZ,ZZ9.
021000     05  FILLER                  PIC X(95) VALUE SPACES.
021100*
021200 01  WS-RPT-BLANK-LINE           PIC X(132) VALUE SPACES.
021300*
021400 01  WS-RPT-COLHDR-LINE.
021500     05  FILLER                  PIC X(16) VALUE 'TYPE            '.
021600     05  FILLER                  PIC X(13) VALUE 'COUNT        '.
021700     05  FILLER                  PIC X(12) VALUE 'TOTAL AMOUNT'.
021800     05  FILLER                  PIC X(91) VALUE SPACES.
021900*
022000 01  WS-RPT-TYPE-LINE.
022100     05  RPT-T-TYPE              PIC X(15).
022200     05  RPT-T-COUNT             PIC ZZ,ZZ9.
022300     05  FILLER                  PIC X(03) VALUE SPACES.
022400     05  RPT-T-AMOUNT            PIC Z,ZZZ,ZZZ,ZZ9.99.
022500     05  FILLER                  PIC X(91) VALUE SPACES.
022600*
022700 LINKAGE SECTION.
022800*
022900******************************************************************
023000 PROCEDURE DIVISION.
023100******************************************************************
023200*
023300 0000-MAIN-CONTROL.
023400     PERFORM 1000-INITIALIZATION THRU 1000-EXIT.
023500     PERFORM 1300-READ-REQUEST-FILE THRU 1300-EXIT.
023600     PERFORM 1500-PROCESS-REQUESTS THRU 1500-EXIT
023700         UNTIL WS-REQ-EOF.
023800     PERFORM 9000-TERMINATION THRU 9000-EXIT.
023900     STOP RUN.
024000*
024100******************************************************************
024200*    1000 SERIES  -  INITIALIZATION                               *
024300******************************************************************
024400 1000-INITIALIZATION.
024500     PERFORM 1100-OPEN-FILES THRU 1100-EXIT.
024600     CALL 'DTSTAMP' USING WS-RUN-DATE WS-RUN-TIMESTAMP.
024700     PERFORM 1200-DETERMINE-NEXT-IDS THRU 1200-EXIT.
024800     MOVE ZERO TO WS-RESULT-SEQ.
025000 1000-EXIT.
025100     EXIT.
025200*
025300 1100-OPEN-FILES.
025400     OPEN INPUT  REQUEST-FILE.
025500     OPEN I-O    CUSTOMER-MASTER.
025600     OPEN I-O    ACCOUNT-MASTER.
025700     OPEN I-O    CARD-MASTER.
025800     OPEN I-O    TXN-JOURNAL.
025900     OPEN OUTPUT RESULT-FILE.
026000     OPEN OUTPUT REPORT-FILE.
026100 1100-EXIT.
026200     EXIT.
026300*
026400 1200-DETERMINE-NEXT-IDS.
026500*    NO SEPARATE CONTROL FILE CARRIES THE NEXT-ID HIGH-WATER MARK -
026600*    EACH MASTER IS BROWSED ONCE AT JOB START TO PICK UP THE
026700*    HIGHEST KEY ON FILE.
026800     MOVE ZERO TO WS-NEXT-CUST-ID.
026900     PERFORM 1210-FIND-MAX-CUST-ID THRU 1210-EXIT.
027000     MOVE ZERO TO WS-NEXT-ACCT-ID.
027100     PERFORM 1220-FIND-MAX-ACCT-ID THRU 1220-EXIT.
027200     MOVE ZERO TO WS-NEXT-CARD-ID.
027300     PERFORM 1230-FIND-MAX-CARD-ID THRU 1230-EXIT.
027400     MOVE ZERO TO WS-NEXT-TXN-ID.
027500     PERFORM 1240-FIND-MAX-TXN-ID THRU 1240-EXIT.
027600 1200-EXIT.
027700     EXIT.
027800*
027900 1210-FIND-MAX-CUST-ID.
028000     MOVE LOW-VALUES TO CUST-ID.
028100     SET WS-BROWSE-NOT-EOF TO TRUE.
028200     START CUSTOMER-MASTER KEY IS NOT LESS THAN CUST-ID
028300         INVALID KEY
028400             SET WS-BROWSE-EOF TO TRUE
028500     END-START.
028600     PERFORM 1211-BROWSE-CUST-LOOP THRU 1211-EXIT
028700         UNTIL WS-BROWSE-EOF.
028800     ADD 1 TO WS-NEXT-CUST-ID.
028900 1210-EXIT.
029000     EXIT.
029100 1211-BROWSE-CUST-LOOP.
029200     READ CUSTOMER-MASTER NEXT RECORD
029300         AT END
029400             SET WS-BROWSE-EOF TO TRUE
029500         NOT AT END
029600             MOVE CUST-ID TO WS-NEXT-CUST-ID
029700     END-READ.
029800 1211-EXIT.
029900     EXIT.
030000*
030100 1220-FIND-MAX-ACCT-ID.
030200     MOVE LOW-VALUES TO ACCT-ID.
030300     SET WS-BROWSE-NOT-EOF TO TRUE.
030400     START ACCOUNT-MASTER KEY IS NOT LESS THAN ACCT-ID
030500         INVALID KEY
030600             SET WS-BROWSE-EOF TO TRUE
030700     END-START.
030800     PERFORM 1221-BROWSE-ACCT-LOOP THRU 1221-EXIT
030900         UNTIL WS-BROWSE-EOF.
031000     ADD 1 TO WS-NEXT-ACCT-ID.
031100 1220-EXIT.
031200     EXIT.
031300 1221-BROWSE-ACCT-LOOP.
031400     READ ACCOUNT-MASTER NEXT RECORD
031500         AT END
031600             SET WS-BROWSE-EOF TO TRUE
031700         NOT AT END
031800             MOVE ACCT-ID TO WS-NEXT-ACCT-ID
031900     END-READ.
032000 1221-EXIT.
032100     EXIT.
032200*
032300 1230-FIND-MAX-CARD-ID.
032400     MOVE LOW-VALUES TO CARD-ID.
032500     SET WS-BROWSE-NOT-EOF TO TRUE.
032600     START CARD-MASTER KEY IS NOT LESS THAN CARD-ID
032700         INVALID KEY
032800             SET WS-BROWSE-EOF TO TRUE
032900     END-START.
033000     PERFORM 1231-BROWSE-CARD-LOOP THRU 1231-EXIT
033100         UNTIL WS-BROWSE-EOF.
033200     ADD 1 TO WS-NEXT-CARD-ID.
033300 1230-EXIT.
033400     EXIT.
033500 1231-BROWSE-CARD-LOOP.
033600     READ CARD-MASTER NEXT RECORD
033700         AT END
033800             SET WS-BROWSE-EOF TO TRUE
033900         NOT AT END
034000             MOVE CARD-ID TO WS-NEXT-CARD-ID
034100     END-READ.
034200 1231-EXIT.
034300     EXIT.
034400*
034500 1240-FIND-MAX-TXN-ID.
034600     MOVE LOW-VALUES TO TXN-ID.
034700     SET WS-BROWSE-NOT-EOF TO TRUE.
034800     START TXN-JOURNAL KEY IS NOT LESS THAN TXN-ID
034900         INVALID KEY
035000             SET WS-BROWSE-EOF TO TRUE
035100     END-START.
035200     PERFORM 1241-BROWSE-TXN-LOOP THRU 1241-EXIT
035300         UNTIL WS-BROWSE-EOF.
035400     ADD 1 TO WS-NEXT-TXN-ID.
035500 1240-EXIT.
035600     EXIT.
035700 1241-BROWSE-TXN-LOOP.
035800     READ TXN-JOURNAL NEXT RECORD
035900         AT END
036000             SET WS-BROWSE-EOF TO TRUE
036100         NOT AT END
036200             MOVE TXN-ID TO WS-NEXT-TXN-ID
036300     END-READ.
036400 1241-EXIT.
036500     EXIT.
036600*
036700 1300-READ-REQUEST-FILE.
036800     READ REQUEST-FILE
036900         AT END
037000             SET WS-REQ-EOF TO TRUE
037100         NOT AT END
037200             ADD 1 TO WS-RESULT-SEQ
037300             ADD 1 TO WS-TOT-REQUESTS-READ
037400     END-READ.
037500 1300-EXIT.
037600     EXIT.
037700*
037800******************************************************************
037900*    1500 SERIES  -  REQUEST DISPATCH                             *
038000******************************************************************
038100 1500-PROCESS-REQUESTS.
038200     SET WS-REQUEST-ACCEPTED TO TRUE.
038300     MOVE SPACES TO WS-RESULT-MESSAGE.
038400     EVALUATE TRUE
038500         WHEN REQ-ACTION-CUST-CREATE
038600             PERFORM 2100-CUSTOMER-CREATE THRU 2100-EXIT
038700         WHEN REQ-ACTION-CUST-UPDATE
038800             PERFORM 2200-CUSTOMER-UPDATE THRU 2200-EXIT
038900         WHEN REQ-ACTION-CUST-DELETE
039000             PERFORM 2300-CUSTOMER-DELETE THRU 2300-EXIT
039100         WHEN REQ-ACTION-ACCT-CREATE
039200             PERFORM 3100-ACCOUNT-CREATE THRU 3100-EXIT
039300         WHEN REQ-ACTION-ACCT-UPDATE
039400             PERFORM 3200-ACCOUNT-UPDATE THRU 3200-EXIT
039500         WHEN REQ-ACTION-ACCT-DELETE
039600             PERFORM 3300-ACCOUNT-DELETE THRU 3300-EXIT
039700         WHEN REQ-ACTION-CARD-CREATE
039800             PERFORM 4100-CARD-CREATE THRU 4100-EXIT
039900         WHEN REQ-ACTION-CARD-UPDATE
040000             PERFORM 4200-CARD-UPDATE THRU 4200-EXIT
040100         WHEN REQ-ACTION-CARD-DELETE
040200             PERFORM 4300-CARD-DELETE THRU 4300-EXIT
040300         WHEN REQ-ACTION-TXN-DEPOSIT
040400             PERFORM 5100-POST-DEPOSIT THRU 5100-EXIT
040500         WHEN REQ-ACTION-TXN-WITHDRAW
040600             PERFORM 5200-POST-WITHDRAWAL THRU 5200-EXIT
040700         WHEN REQ-ACTION-TXN-TRANSFER
040800             PERFORM 5300-POST-TRANSFER THRU 5300-EXIT
040900         WHEN OTHER
041000             SET WS-REQUEST-REJECTED TO TRUE
041100             MOVE 'Tipo de transaccion no soportado'
041200                 TO WS-RESULT-MESSAGE
041300     END-EVALUATE.
041400     PERFORM 1600-WRITE-RESULT-RECORD THRU 1600-EXIT.
041500     PERFORM 1300-READ-REQUEST-FILE THRU 1300-EXIT.
041600 1500-EXIT.
041700     EXIT.
041800*
041900 1600-WRITE-RESULT-RECORD.
042000     MOVE WS-RESULT-SEQ  TO RSLT-SEQ.
042100     MOVE REQ-ACTION     TO RSLT-ACTION.
042200     MOVE WS-RESULT-MESSAGE TO RSLT-MESSAGE.
042300     IF WS-REQUEST-REJECTED
042400         SET RSLT-STATUS-REJECTED TO TRUE
042450         ADD 1 TO WS-TOT-REJECTED
042500     ELSE
042600         SET RSLT-STATUS-ACCEPTED TO TRUE
042650         ADD 1 TO WS-TOT-ACCEPTED
042700     END-IF.
042800     WRITE BATCH-RESULT-RECORD.
042900 1600-EXIT.
043000     EXIT.
043100*
043200******************************************************************
043300*    2000 SERIES  -  CUSTOMER MASTER MAINTENANCE                  *
043400******************************************************************
043500 2000-CUSTOMER-SECTION SECTION.
043600 2100-CUSTOMER-CREATE.
043700     IF REQ-CUST-FIRST-NAME = SPACES
043800         OR REQ-CUST-LAST-NAME = SPACES
043900         SET WS-REQUEST-REJECTED TO TRUE
044000         MOVE 'Nombre y apellido son obligatorios'
044100             TO WS-RESULT-MESSAGE
044200     ELSE
044300         IF REQ-CUST-DOCUMENT = SPACES
044400             SET WS-REQUEST-REJECTED TO TRUE
044500             MOVE 'El documento es obligatorio'
044600                 TO WS-RESULT-MESSAGE
044700         ELSE
044800             PERFORM 2500-FIND-CUSTOMER-BY-DOC THRU 2500-EXIT
044900             IF WS-CUST-FOUND
045000                 SET WS-REQUEST-REJECTED TO TRUE
045100                 STRING 'El documento ya existe: ' DELIMITED BY SIZE
045200                     REQ-CUST-DOCUMENT DELIMITED BY SPACE
045300                     INTO WS-RESULT-MESSAGE
045400             ELSE
045500                 MOVE WS-NEXT-CUST-ID    TO CUST-ID
045600                 ADD 1                   TO WS-NEXT-CUST-ID
045700                 SET CUST-STAT-ACTIVE    TO TRUE
045800                 MOVE WS-RUN-DATE        TO CUST-ADD-DATE
045900                 MOVE WS-RUN-DATE        TO CUST-CHG-DATE
046000                 MOVE REQ-CUST-FIRST-NAME TO CUST-FIRST-NAME
046100                 MOVE REQ-CUST-LAST-NAME  TO CUST-LAST-NAME
046200                 MOVE REQ-CUST-DOCUMENT   TO CUST-DOCUMENT
046300                 MOVE REQ-CUST-EMAIL      TO CUST-EMAIL
046400                 MOVE REQ-CUST-PHONE      TO CUST-PHONE
046500                 WRITE CUST-MASTER-RECORD
046600                 ADD 1 TO WS-TOT-CUST-CREATED
046700             END-IF
046800         END-IF
046900     END-IF.
047000 2100-EXIT.
047100     EXIT.
047200*
047300 2200-CUSTOMER-UPDATE.
047400     PERFORM 2400-FIND-CUSTOMER-BY-ID THRU 2400-EXIT.
047500     IF WS-CUST-NOT-FOUND
047600         SET WS-REQUEST-REJECTED TO TRUE
047700         STRING 'Cliente no encontrado: ' DELIMITED BY SIZE
047800             REQ-TARGET-ID DELIMITED BY SIZE
047900             INTO WS-RESULT-MESSAGE
048000     ELSE
048100         IF REQ-CUST-FIRST-NAME = SPACES
048200             OR REQ-CUST-LAST-NAME = SPACES
048300             SET WS-REQUEST-REJECTED TO TRUE
048400             MOVE 'Nombre y apellido son obligatorios'
048500                 TO WS-RESULT-MESSAGE
048600         ELSE
048700             MOVE REQ-CUST-FIRST-NAME TO CUST-FIRST-NAME
048800             MOVE REQ-CUST-LAST-NAME  TO CUST-LAST-NAME
048900             MOVE REQ-CUST-EMAIL      TO CUST-EMAIL
049000             MOVE REQ-CUST-PHONE      TO CUST-PHONE
049100             MOVE WS-RUN-DATE         TO CUST-CHG-DATE
049200             REWRITE CUST-MASTER-RECORD
049300             ADD 1 TO WS-TOT-CUST-UPDATED
049400         END-IF
049500     END-IF.
049600 2200-EXIT.
049700     EXIT.
049800*
049900 2300-CUSTOMER-DELETE.
050000     PERFORM 2400-FIND-CUSTOMER-BY-ID THRU 2400-EXIT.
050100     IF WS-CUST-NOT-FOUND
050200         SET WS-REQUEST-REJECTED TO TRUE
050300         STRING 'Cliente no encontrado: ' DELIMITED BY SIZE
050400             REQ-TARGET-ID DELIMITED BY SIZE
050500             INTO WS-RESULT-MESSAGE
050600     ELSE
050700         PERFORM 3600-CASCADE-DEL-ACCTS-CUST THRU 3600-EXIT
050800         PERFORM 4600-CASCADE-DEL-CARDS-CUST THRU 4600-EXIT
050900         DELETE CUSTOMER-MASTER RECORD
051000         ADD 1 TO WS-TOT-CUST-DELETED
051100     END-IF.
051200 2300-EXIT.
051300     EXIT.
051400*
051500 2400-FIND-CUSTOMER-BY-ID.
051600     MOVE REQ-TARGET-ID TO WS-LOOKUP-ID.
051700     PERFORM 2410-FIND-CUST-BY-GIVEN-ID THRU 2410-EXIT.
051800 2400-EXIT.
051900     EXIT.
052000*
052100 2410-FIND-CUST-BY-GIVEN-ID.
052200     MOVE WS-LOOKUP-ID TO CUST-ID.
052300     READ CUSTOMER-MASTER
052400         INVALID KEY
052500             SET WS-CUST-NOT-FOUND TO TRUE
052600         NOT INVALID KEY
052700             SET WS-CUST-FOUND TO TRUE
052800     END-READ.
052900 2410-EXIT.
053000     EXIT.
053100*
053200 2500-FIND-CUSTOMER-BY-DOC.
053300*    C3'S "CLIENTE NO ENCONTRADO CON DOCUMENTO" MESSAGE HAS NO     CL*06
053400*    REQUEST-RECORD ACTION CODE OF ITS OWN TO CARRY IT - THIS      CL*06
053500*    LOOKUP IS USED INTERNALLY, BY CUSTOMER CREATE (C1), TO TEST   CL*06
053600*    DOCUMENT UNIQUENESS ONLY - CR-0911                            CL*06
053700     MOVE REQ-CUST-DOCUMENT TO CUST-DOCUMENT.
053800     READ CUSTOMER-MASTER KEY IS CUST-DOCUMENT
053900         INVALID KEY
054000             SET WS-CUST-NOT-FOUND TO TRUE
054100         NOT INVALID KEY
054200             SET WS-CUST-FOUND TO TRUE
054300     END-READ.
054400 2500-EXIT.
054500     EXIT.
054600*
054700******************************************************************
054800*    3000 SERIES  -  ACCOUNT MASTER MAINTENANCE                   *
054900******************************************************************
055000 3000-ACCOUNT-SECTION SECTION.
055100 3100-ACCOUNT-CREATE.
055200     PERFORM 3500-FIND-ACCOUNT-BY-NUMBER THRU 3500-EXIT.
055300     IF WS-ACCT-FOUND
055400         SET WS-REQUEST-REJECTED TO TRUE
055500         STRING 'La cuenta ya existe: ' DELIMITED BY SIZE
055600             REQ-ACCT-NUMBER DELIMITED BY SPACE
055700             INTO WS-RESULT-MESSAGE
055800     ELSE
055900         MOVE REQ-ACCT-CUST-ID TO WS-LOOKUP-ID
056000         PERFORM 2410-FIND-CUST-BY-GIVEN-ID THRU 2410-EXIT
056100         IF WS-CUST-NOT-FOUND
056200             SET WS-REQUEST-REJECTED TO TRUE
056300             STRING 'Cliente no encontrado: ' DELIMITED BY SIZE
056400                 REQ-ACCT-CUST-ID DELIMITED BY SIZE
056500                 INTO WS-RESULT-MESSAGE
056600         ELSE
056700             IF REQ-ACCT-BALANCE-PRESENT
056800                 AND REQ-ACCT-BALANCE < ZERO
056900                 SET WS-REQUEST-REJECTED TO TRUE
057000                 MOVE 'El saldo debe ser mayor o igual a cero'
057100                     TO WS-RESULT-MESSAGE
057200             ELSE
057300                 MOVE WS-NEXT-ACCT-ID   TO ACCT-ID
057400                 ADD 1                  TO WS-NEXT-ACCT-ID
057500                 SET ACCT-STAT-ACTIVE   TO TRUE
057600                 MOVE REQ-ACCT-NUMBER   TO ACCT-NUMBER
057700                 MOVE REQ-ACCT-TYPE     TO ACCT-TYPE
057800                 IF REQ-ACCT-BALANCE-PRESENT
057900                     MOVE REQ-ACCT-BALANCE TO ACCT-BALANCE
058000                 ELSE
058100                     MOVE ZERO TO ACCT-BALANCE
058200                 END-IF
058300                 IF REQ-ACCT-OPEN-DATE-PRESENT
058400                     MOVE REQ-ACCT-OPEN-DATE TO ACCT-OPEN-DATE
058500                 ELSE
058600                     MOVE WS-RUN-DATE TO ACCT-OPEN-DATE
058700                 END-IF
058800                 MOVE REQ-ACCT-CUST-ID  TO ACCT-CUST-ID
058900                 WRITE ACCT-MASTER-RECORD
059000                 ADD 1 TO WS-TOT-ACCT-CREATED
059100             END-IF
059200         END-IF
059300     END-IF.
059400 3100-EXIT.
059500     EXIT.
059600*
059700 3200-ACCOUNT-UPDATE.
059800     PERFORM 3400-FIND-ACCOUNT-BY-ID THRU 3400-EXIT.
059900     IF WS-ACCT-NOT-FOUND
060000         SET WS-REQUEST-REJECTED TO TRUE
060100         STRING 'Cuenta no encontrada: ' DELIMITED BY SIZE
060200             REQ-TARGET-ID DELIMITED BY SIZE
060300             INTO WS-RESULT-MESSAGE
060400     ELSE
060500         IF REQ-ACCT-BALANCE-PRESENT
060600             AND REQ-ACCT-BALANCE < ZERO
060700             SET WS-REQUEST-REJECTED TO TRUE
060800             MOVE 'El saldo debe ser mayor o igual a cero'
060900                 TO WS-RESULT-MESSAGE
061000         ELSE
061100             MOVE REQ-ACCT-TYPE TO ACCT-TYPE
061200             IF REQ-ACCT-BALANCE-PRESENT
061300                 MOVE REQ-ACCT-BALANCE TO ACCT-BALANCE
061400             END-IF
061500             REWRITE ACCT-MASTER-RECORD
061600             ADD 1 TO WS-TOT-ACCT-UPDATED
061700         END-IF
061800     END-IF.
061900 3200-EXIT.
062000     EXIT.
062100*
062200 3300-ACCOUNT-DELETE.
062300     PERFORM 3400-FIND-ACCOUNT-BY-ID THRU 3400-EXIT.
062400     IF WS-ACCT-NOT-FOUND
062500         SET WS-REQUEST-REJECTED TO TRUE
062600         STRING 'Cuenta no encontrada: ' DELIMITED BY SIZE
062700             REQ-TARGET-ID DELIMITED BY SIZE
062800             INTO WS-RESULT-MESSAGE
062900     ELSE
063000         PERFORM 5600-CASCADE-DEL-JRNL-ACCT THRU 5600-EXIT
063100         DELETE ACCOUNT-MASTER RECORD
063200         ADD 1 TO WS-TOT-ACCT-DELETED
063300     END-IF.
063400 3300-EXIT.
063500     EXIT.
063600*
063700 3400-FIND-ACCOUNT-BY-ID.
063800     MOVE REQ-TARGET-ID TO ACCT-ID.
063900     READ ACCOUNT-MASTER
064000         INVALID KEY
064100             SET WS-ACCT-NOT-FOUND TO TRUE
064200         NOT INVALID KEY
064300             SET WS-ACCT-FOUND TO TRUE
064400     END-READ.
064500 3400-EXIT.
064600     EXIT.
064700*
064800 3500-FIND-ACCOUNT-BY-NUMBER.
064900     MOVE REQ-ACCT-NUMBER TO ACCT-NUMBER.
065000     READ ACCOUNT-MASTER KEY IS ACCT-NUMBER
065100         INVALID KEY
065200             SET WS-ACCT-NOT-FOUND TO TRUE
065300         NOT INVALID KEY
065400             SET WS-ACCT-FOUND TO TRUE
065500     END-READ.
065600 3500-EXIT.
065700     EXIT.
065800*
065900 3600-CASCADE-DEL-ACCTS-CUST.
066000     MOVE CUST-ID TO WS-LOOKUP-ID.
066100     MOVE WS-LOOKUP-ID TO ACCT-CUST-ID.
066200     SET WS-BROWSE-NOT-EOF TO TRUE.
066300     START ACCOUNT-MASTER KEY IS NOT LESS THAN ACCT-CUST-ID
066400         INVALID KEY
066500             SET WS-BROWSE-EOF TO TRUE
066600     END-START.
066700     PERFORM 3610-CASCADE-ACCT-LOOP THRU 3610-EXIT
066800         UNTIL WS-BROWSE-EOF.
066900 3600-EXIT.
067000     EXIT.
067100 3610-CASCADE-ACCT-LOOP.
067200     READ ACCOUNT-MASTER NEXT RECORD
067300         AT END
067400             SET WS-BROWSE-EOF TO TRUE
067500     END-READ.
067600     IF NOT WS-BROWSE-EOF
067700         IF ACCT-CUST-ID NOT = WS-LOOKUP-ID
067800             SET WS-BROWSE-EOF TO TRUE
067900         ELSE
068000             PERFORM 5600-CASCADE-DEL-JRNL-ACCT THRU 5600-EXIT
068100             DELETE ACCOUNT-MASTER RECORD
068200             ADD 1 TO WS-TOT-ACCT-DELETED
068300         END-IF
068400     END-IF.
068500 3610-EXIT.
068600     EXIT.
068700*
068800******************************************************************
068900*    4000 SERIES  -  CARD MASTER MAINTENANCE                      *
069000******************************************************************
069100 4000-CARD-SECTION SECTION.
069200 4100-CARD-CREATE.
069300     PERFORM 4500-FIND-CARD-BY-NUMBER THRU 4500-EXIT.
069400     IF WS-CARD-FOUND
069500         SET WS-REQUEST-REJECTED TO TRUE
069600         STRING 'La tarjeta ya existe: ' DELIMITED BY SIZE
069700             REQ-CARD-NUMBER DELIMITED BY SPACE
069800             INTO WS-RESULT-MESSAGE
069900     ELSE
070000         MOVE REQ-CARD-CUST-ID TO WS-LOOKUP-ID
070100         PERFORM 2410-FIND-CUST-BY-GIVEN-ID THRU 2410-EXIT
070200         IF WS-CUST-NOT-FOUND
070300             SET WS-REQUEST-REJECTED TO TRUE
070400             STRING 'Cliente no encontrado: ' DELIMITED BY SIZE
070500                 REQ-CARD-CUST-ID DELIMITED BY SIZE
070600                 INTO WS-RESULT-MESSAGE
070700         ELSE
070800             IF REQ-CARD-EXPIRY-DATE = ZERO
070900                 SET WS-REQUEST-REJECTED TO TRUE
071000                 MOVE 'La fecha de vencimiento es obligatoria'
071100                     TO WS-RESULT-MESSAGE
071200             ELSE
071300                 IF REQ-CARD-LIMIT-PRESENT
071400                     AND REQ-CARD-CREDIT-LIMIT < ZERO
071500                     SET WS-REQUEST-REJECTED TO TRUE
071600                     MOVE
071700                     'El limite de credito debe ser mayor o igual a cero'
071800                         TO WS-RESULT-MESSAGE
071900                 ELSE
072000                     MOVE WS-NEXT-CARD-ID  TO CARD-ID
072100                     ADD 1                 TO WS-NEXT-CARD-ID
072200                     SET CARD-STAT-ACTIVE  TO TRUE
072300                     MOVE REQ-CARD-NUMBER  TO CARD-NUMBER
072400                     MOVE REQ-CARD-TYPE    TO CARD-TYPE
072500                     MOVE REQ-CARD-EXPIRY-DATE TO CARD-EXPIRY-DATE
072600                     IF REQ-CARD-LIMIT-PRESENT
072700                         SET CARD-LIMIT-PRESENT TO TRUE
072800                         MOVE REQ-CARD-CREDIT-LIMIT
072900                             TO CARD-CREDIT-LIMIT
073000                     ELSE
073100                         SET CARD-LIMIT-ABSENT TO TRUE
073200                         MOVE ZERO TO CARD-CREDIT-LIMIT
073300                     END-IF
073400                     MOVE REQ-CARD-CUST-ID TO CARD-CUST-ID
073500                     WRITE CARD-MASTER-RECORD
073600                     ADD 1 TO WS-TOT-CARD-CREATED
073700                 END-IF
073800             END-IF
073900         END-IF
074000     END-IF.
074100 4100-EXIT.
074200     EXIT.
074300*
074400 4200-CARD-UPDATE.
074500     PERFORM 4400-FIND-CARD-BY-ID THRU 4400-EXIT.
074600     IF WS-CARD-NOT-FOUND
074700         SET WS-REQUEST-REJECTED TO TRUE
074800         STRING 'Tarjeta no encontrada: ' DELIMITED BY SIZE
074900             REQ-TARGET-ID DELIMITED BY SIZE
075000             INTO WS-RESULT-MESSAGE
075100     ELSE
075200         IF REQ-CARD-EXPIRY-DATE = ZERO
075300             SET WS-REQUEST-REJECTED TO TRUE
075400             MOVE 'La fecha de vencimiento es obligatoria'
075500                 TO WS-RESULT-MESSAGE
075600         ELSE
075700             IF REQ-CARD-LIMIT-PRESENT
075800                 AND REQ-CARD-CREDIT-LIMIT < ZERO
075900                 SET WS-REQUEST-REJECTED TO TRUE
076000                 MOVE
076100                   'El limite de credito debe ser mayor o igual a cero'
076200                     TO WS-RESULT-MESSAGE
076300             ELSE
076400                 MOVE REQ-CARD-TYPE TO CARD-TYPE
076500                 MOVE REQ-CARD-EXPIRY-DATE TO CARD-EXPIRY-DATE
076600                 IF REQ-CARD-LIMIT-PRESENT
076700                     SET CARD-LIMIT-PRESENT TO TRUE
076800                     MOVE REQ-CARD-CREDIT-LIMIT TO CARD-CREDIT-LIMIT
076900                 ELSE
077000                     SET CARD-LIMIT-ABSENT TO TRUE
077100                     MOVE ZERO TO CARD-CREDIT-LIMIT
077200                 END-IF
077300                 REWRITE CARD-MASTER-RECORD
077400                 ADD 1 TO WS-TOT-CARD-UPDATED
077500             END-IF
077600         END-IF
077700     END-IF.
077800 4200-EXIT.
077900     EXIT.
078000*
078100 4300-CARD-DELETE.
078200     PERFORM 4400-FIND-CARD-BY-ID THRU 4400-EXIT.
078300     IF WS-CARD-NOT-FOUND
078400         SET WS-REQUEST-REJECTED TO TRUE
078500         STRING 'Tarjeta no encontrada: ' DELIMITED BY SIZE
078600             REQ-TARGET-ID DELIMITED BY SIZE
078700             INTO WS-RESULT-MESSAGE
078800     ELSE
078900         DELETE CARD-MASTER RECORD
079000         ADD 1 TO WS-TOT-CARD-DELETED
079100     END-IF.
079200 4300-EXIT.
079300     EXIT.
079400*
079500 4400-FIND-CARD-BY-ID.
079600     MOVE REQ-TARGET-ID TO CARD-ID.
079700     READ CARD-MASTER
079800         INVALID KEY
079900             SET WS-CARD-NOT-FOUND TO TRUE
080000         NOT INVALID KEY
080100             SET WS-CARD-FOUND TO TRUE
080200     END-READ.
080300 4400-EXIT.
080400     EXIT.
080500*
080600 4500-FIND-CARD-BY-NUMBER.
080700     MOVE REQ-CARD-NUMBER TO CARD-NUMBER.
080800     READ CARD-MASTER KEY IS CARD-NUMBER
080900         INVALID KEY
081000             SET WS-CARD-NOT-FOUND TO TRUE
081100         NOT INVALID KEY
081200             SET WS-CARD-FOUND TO TRUE
081300     END-READ.
081400 4500-EXIT.
081500     EXIT.
081600*
081700 4600-CASCADE-DEL-CARDS-CUST.
081800     MOVE CUST-ID TO WS-LOOKUP-ID.
081900     MOVE WS-LOOKUP-ID TO CARD-CUST-ID.
082000     SET WS-BROWSE-NOT-EOF TO TRUE.
082100     START CARD-MASTER KEY IS NOT LESS THAN CARD-CUST-ID
082200         INVALID KEY
082300             SET WS-BROWSE-EOF TO TRUE
082400     END-START.
082500     PERFORM 4610-CASCADE-CARD-LOOP THRU 4610-EXIT
082600         UNTIL WS-BROWSE-EOF.
082700 4600-EXIT.
082800     EXIT.
082900 4610-CASCADE-CARD-LOOP.
083000     READ CARD-MASTER NEXT RECORD
083100         AT END
083200             SET WS-BROWSE-EOF TO TRUE
083300     END-READ.
083400     IF NOT WS-BROWSE-EOF
083500         IF CARD-CUST-ID NOT = WS-LOOKUP-ID
083600             SET WS-BROWSE-EOF TO TRUE
083700         ELSE
083800             DELETE CARD-MASTER RECORD
083900             ADD 1 TO WS-TOT-CARD-DELETED
084000         END-IF
084100     END-IF.
084200 4610-EXIT.
084300     EXIT.
084400*
084500******************************************************************
084600*    5000 SERIES  -  TRANSACTION JOURNAL POSTING ENGINE           *
084700******************************************************************
084800 5000-TRANSACTION-SECTION SECTION.
084900 5100-POST-DEPOSIT.
085000     PERFORM 5400-VALIDATE-AMOUNT THRU 5400-EXIT.
085100     IF NOT WS-REQUEST-REJECTED
085200         IF REQ-TXN-DEST-ACCT = ZERO
085300             SET WS-REQUEST-REJECTED TO TRUE
085400             MOVE 'Deposito: cuenta destino requerida'
085500                 TO WS-RESULT-MESSAGE
085600         ELSE
085700             MOVE REQ-TXN-DEST-ACCT TO ACCT-ID
085800             READ ACCOUNT-MASTER
085900                 INVALID KEY
086000                     SET WS-ACCT-NOT-FOUND TO TRUE
086100                 NOT INVALID KEY
086200                     SET WS-ACCT-FOUND TO TRUE
086300             END-READ
086400             IF WS-ACCT-NOT-FOUND
086500                 SET WS-REQUEST-REJECTED TO TRUE
086600                 MOVE 'Cuenta destino no encontrada'
086700                     TO WS-RESULT-MESSAGE
086800             ELSE
086900                 ADD REQ-TXN-AMOUNT TO ACCT-BALANCE
087000                 REWRITE ACCT-MASTER-RECORD
087100                 MOVE ZERO TO WS-JRNL-SOURCE-ACCT
087200                 MOVE REQ-TXN-DEST-ACCT TO WS-JRNL-DEST-ACCT
087300                 MOVE REQ-TXN-AMOUNT TO WS-JRNL-AMOUNT
087400                 MOVE 'DEPOSITO' TO WS-JRNL-TYPE
087500                 PERFORM 5700-WRITE-JOURNAL-RECORD THRU 5700-EXIT
087600                 ADD 1 TO WS-TOT-DEPOSITS
087700                 ADD REQ-TXN-AMOUNT TO WS-TOT-DEPOSIT-AMT
087800             END-IF
087900         END-IF
088000     END-IF.
088100 5100-EXIT.
088200     EXIT.
088300*
088400 5200-POST-WITHDRAWAL.
088500     PERFORM 5400-VALIDATE-AMOUNT THRU 5400-EXIT.
088600     IF NOT WS-REQUEST-REJECTED
088700         IF REQ-TXN-SOURCE-ACCT = ZERO
088800             SET WS-REQUEST-REJECTED TO TRUE
088900             MOVE 'Extraccion: cuenta origen requerida'
089000                 TO WS-RESULT-MESSAGE
089100         ELSE
089200             MOVE REQ-TXN-SOURCE-ACCT TO ACCT-ID
089300             READ ACCOUNT-MASTER
089400                 INVALID KEY
089500                     SET WS-ACCT-NOT-FOUND TO TRUE
089600                 NOT INVALID KEY
089700                     SET WS-ACCT-FOUND TO TRUE
089800             END-READ
089900             IF WS-ACCT-NOT-FOUND
090000                 SET WS-REQUEST-REJECTED TO TRUE
090100                 MOVE 'Cuenta origen no encontrada'
090200                     TO WS-RESULT-MESSAGE
090300             ELSE
090400                 IF ACCT-BALANCE <= ZERO
090500                     SET WS-REQUEST-REJECTED TO TRUE
090600                     MOVE 'No tiene mas dinero en la cuenta'
090700                         TO WS-RESULT-MESSAGE
090800                 ELSE
090900                     IF ACCT-BALANCE < REQ-TXN-AMOUNT
091000                         SET WS-REQUEST-REJECTED TO TRUE
091100                         MOVE 'Saldo insuficiente'
091200                             TO WS-RESULT-MESSAGE
091300                     ELSE
091400                         SUBTRACT REQ-TXN-AMOUNT FROM ACCT-BALANCE
091500                         REWRITE ACCT-MASTER-RECORD
091600                         MOVE REQ-TXN-SOURCE-ACCT
091700                             TO WS-JRNL-SOURCE-ACCT
091800                         MOVE ZERO TO WS-JRNL-DEST-ACCT
091900                         MOVE REQ-TXN-AMOUNT TO WS-JRNL-AMOUNT
092000                         MOVE 'EXTRACCION' TO WS-JRNL-TYPE
092100                         PERFORM 5700-WRITE-JOURNAL-RECORD
092200                             THRU 5700-EXIT
092300                         ADD 1 TO WS-TOT-WITHDRAWALS
092400                         ADD REQ-TXN-AMOUNT TO WS-TOT-WITHDRAWAL-AMT
092500                     END-IF
092600                 END-IF
092700             END-IF
092800         END-IF
092900     END-IF.
093000 5200-EXIT.
093100     EXIT.
093200*
093300 5300-POST-TRANSFER.
093400     PERFORM 5400-VALIDATE-AMOUNT THRU 5400-EXIT.
093500     IF NOT WS-REQUEST-REJECTED
093600         IF REQ-TXN-SOURCE-ACCT = REQ-TXN-DEST-ACCT
093700             SET WS-REQUEST-REJECTED TO TRUE
093800             MOVE 'Transferencia invalida: cuentas iguales'
093900                 TO WS-RESULT-MESSAGE
094000         ELSE
094100             MOVE REQ-TXN-SOURCE-ACCT TO ACCT-ID
094200             READ ACCOUNT-MASTER
094300                 INVALID KEY
094400                     SET WS-ACCT-NOT-FOUND TO TRUE
094500                 NOT INVALID KEY
094600                     SET WS-ACCT-FOUND TO TRUE
094700             END-READ
094800             IF WS-ACCT-NOT-FOUND
094900                 SET WS-REQUEST-REJECTED TO TRUE
095000                 MOVE 'Cuenta origen no encontrada'
095100                     TO WS-RESULT-MESSAGE
095200             ELSE
095300                 MOVE ACCT-BALANCE TO WS-SRC-BALANCE
095400                 MOVE REQ-TXN-DEST-ACCT TO ACCT-ID
095500                 READ ACCOUNT-MASTER
095600                     INVALID KEY
095700                         SET WS-ACCT-NOT-FOUND TO TRUE
095800                     NOT INVALID KEY
095900                         SET WS-ACCT-FOUND TO TRUE
096000                 END-READ
096100                 IF WS-ACCT-NOT-FOUND
096200                     SET WS-REQUEST-REJECTED TO TRUE
096300                     MOVE 'Cuenta destino no encontrada'
096400                         TO WS-RESULT-MESSAGE
096500                 ELSE
096600                     MOVE ACCT-BALANCE TO WS-DST-BALANCE
096700                     IF WS-SRC-BALANCE <= ZERO
096800                         SET WS-REQUEST-REJECTED TO TRUE
096900                         MOVE 'No tiene mas dinero en la cuenta'
097000                             TO WS-RESULT-MESSAGE
097100                     ELSE
097200                         IF WS-SRC-BALANCE < REQ-TXN-AMOUNT
097300                             SET WS-REQUEST-REJECTED TO TRUE
097400                             MOVE 'Saldo insuficiente'
097500                                 TO WS-RESULT-MESSAGE
097600                         ELSE
097700                             SUBTRACT REQ-TXN-AMOUNT
097800                                 FROM WS-SRC-BALANCE
097900                             ADD REQ-TXN-AMOUNT TO WS-DST-BALANCE
098000                             MOVE WS-DST-BALANCE TO ACCT-BALANCE
098100                             REWRITE ACCT-MASTER-RECORD
098200                             MOVE REQ-TXN-SOURCE-ACCT TO ACCT-ID
098300                             READ ACCOUNT-MASTER
098400                                 INVALID KEY
098500                                     SET WS-ACCT-NOT-FOUND TO TRUE
098600                                 NOT INVALID KEY
098700                                     SET WS-ACCT-FOUND TO TRUE
098800                             END-READ
098900                             MOVE WS-SRC-BALANCE TO ACCT-BALANCE
099000                             REWRITE ACCT-MASTER-RECORD
099100                             MOVE REQ-TXN-SOURCE-ACCT
099200                                 TO WS-JRNL-SOURCE-ACCT
099300                             MOVE REQ-TXN-DEST-ACCT
099400                                 TO WS-JRNL-DEST-ACCT
099500                             MOVE REQ-TXN-AMOUNT TO WS-JRNL-AMOUNT
099600                             MOVE 'TRANSFERENCIA' TO WS-JRNL-TYPE
099700                             PERFORM 5700-WRITE-JOURNAL-RECORD
099800                                 THRU 5700-EXIT
099900                             ADD 1 TO WS-TOT-TRANSFERS
100000                             ADD REQ-TXN-AMOUNT TO WS-TOT-TRANSFER-AMT
100100                         END-IF
100200                     END-IF
100300                 END-IF
100400             END-IF
100500         END-IF
100600     END-IF.
100700 5300-EXIT.
100800     EXIT.
100900*
101000 5400-VALIDATE-AMOUNT.
101100     IF REQ-TXN-AMOUNT NOT > ZERO
101200         SET WS-REQUEST-REJECTED TO TRUE
101300         MOVE 'Monto invalido' TO WS-RESULT-MESSAGE
101400     END-IF.
101500 5400-EXIT.
101600     EXIT.
101700*
101800 5600-CASCADE-DEL-JRNL-ACCT.
101900*    REALIZES T7 INTERNALLY - REQUEST-RECORD CARRIES NO STANDALONE CL*07
102000*    "DELETE JOURNAL ENTRY BY ID" ACTION CODE OF ITS OWN, SO T7'S   CL*07
102100*    REJECT MESSAGE IS NEVER PRODUCED BY THIS JOB.  JOURNAL         CL*07
102200*    ENTRIES ARE ONLY EVER REMOVED HERE, AS PART OF AN ACCOUNT      CL*07
102300*    DELETE CASCADE - CR-0552                                       CL*07
102400     MOVE ACCT-ID TO WS-LOOKUP-ID.
102500     MOVE LOW-VALUES TO TXN-ID.
102600     SET WS-BROWSE-NOT-EOF TO TRUE.
102700     START TXN-JOURNAL KEY IS NOT LESS THAN TXN-ID
102800         INVALID KEY
102900             SET WS-BROWSE-EOF TO TRUE
103000     END-START.
103100     PERFORM 5610-CASCADE-JRNL-LOOP THRU 5610-EXIT
103200         UNTIL WS-BROWSE-EOF.
103300 5600-EXIT.
103400     EXIT.
103500 5610-CASCADE-JRNL-LOOP.
103600     READ TXN-JOURNAL NEXT RECORD
103700         AT END
103800             SET WS-BROWSE-EOF TO TRUE
103900     END-READ.
104000     IF NOT WS-BROWSE-EOF
104100         IF TXN-SOURCE-ACCT = WS-LOOKUP-ID
104200             OR TXN-DEST-ACCT = WS-LOOKUP-ID
104300             DELETE TXN-JOURNAL RECORD
104400         END-IF
104500     END-IF.
104600 5610-EXIT.
104700     EXIT.
104800*
104900 5700-WRITE-JOURNAL-RECORD.
105000     MOVE WS-NEXT-TXN-ID   TO TXN-ID.
105100     ADD 1                 TO WS-NEXT-TXN-ID.
105200     SET TXN-STAT-ACTIVE   TO TRUE.
105300     MOVE WS-RUN-TIMESTAMP TO TXN-TIMESTAMP.
105400     MOVE WS-JRNL-AMOUNT   TO TXN-AMOUNT.
105500     MOVE WS-JRNL-TYPE     TO TXN-TYPE.
105600     MOVE WS-JRNL-SOURCE-ACCT TO TXN-SOURCE-ACCT.
105700     MOVE WS-JRNL-DEST-ACCT   TO TXN-DEST-ACCT.
105800     WRITE TXN-JOURNAL-RECORD.
105900 5700-EXIT.
106000     EXIT.
106100*
106200******************************************************************
106300*    9000 SERIES  -  END OF RUN                                   *
106400******************************************************************
106500 9000-TERMINATION.
106600     PERFORM 9100-WRITE-CONTROL-REPORT THRU 9100-EXIT.
106700     PERFORM 9200-CLOSE-FILES THRU 9200-EXIT.
106800 9000-EXIT.
106900     EXIT.
107000*
107100 9100-WRITE-CONTROL-REPORT.
107200     STRING WS-RUN-YEAR  DELIMITED BY SIZE
107300         '-'              DELIMITED BY SIZE
107400         WS-RUN-MONTH     DELIMITED BY SIZE
107500         '-'              DELIMITED BY SIZE
107600         WS-RUN-DAY       DELIMITED BY SIZE
107700         INTO RPT-H-DATE.
107800     WRITE REPORT-RECORD FROM WS-RPT-HEADER-LINE
107900         AFTER ADVANCING TOP-OF-FORM.
108000     MOVE 'REQUESTS READ:'     TO RPT-C-LABEL.
108100     MOVE WS-TOT-REQUESTS-READ TO RPT-C-COUNT.
108200     WRITE REPORT-RECORD FROM WS-RPT-COUNT-LINE
108300         AFTER ADVANCING 2 LINES.
108400     MOVE 'ACCEPTED:'          TO RPT-C-LABEL.
108500     MOVE WS-TOT-ACCEPTED      TO RPT-C-COUNT.
108600     WRITE REPORT-RECORD FROM WS-RPT-COUNT-LINE
108700         AFTER ADVANCING 1 LINE.
108800     MOVE 'REJECTED:'          TO RPT-C-LABEL.
108900     MOVE WS-TOT-REJECTED      TO RPT-C-COUNT.
109000     WRITE REPORT-RECORD FROM WS-RPT-COUNT-LINE
109100         AFTER ADVANCING 1 LINE.
109200     WRITE REPORT-RECORD FROM WS-RPT-BLANK-LINE
109300         AFTER ADVANCING 1 LINE.
109400     WRITE REPORT-RECORD FROM WS-RPT-COLHDR-LINE
109500         AFTER ADVANCING 1 LINE.
109600     MOVE 'DEPOSITO'           TO RPT-T-TYPE.
109700     MOVE WS-TOT-DEPOSITS      TO RPT-T-COUNT.
109800     MOVE WS-TOT-DEPOSIT-AMT   TO RPT-T-AMOUNT.
109900     WRITE REPORT-RECORD FROM WS-RPT-TYPE-LINE
110000         AFTER ADVANCING 1 LINE.
110100     MOVE 'EXTRACCION'         TO RPT-T-TYPE.
110200     MOVE WS-TOT-WITHDRAWALS   TO RPT-T-COUNT.
110300     MOVE WS-TOT-WITHDRAWAL-AMT TO RPT-T-AMOUNT.
110400     WRITE REPORT-RECORD FROM WS-RPT-TYPE-LINE
110500         AFTER ADVANCING 1 LINE.
110600     MOVE 'TRANSFERENCIA'      TO RPT-T-TYPE.
110700     MOVE WS-TOT-TRANSFERS     TO RPT-T-COUNT.
110800     MOVE WS-TOT-TRANSFER-AMT  TO RPT-T-AMOUNT.
110900     WRITE REPORT-RECORD FROM WS-RPT-TYPE-LINE
111000         AFTER ADVANCING 1 LINE.
111100 9100-EXIT.
111200     EXIT.
111300*
111400 9200-CLOSE-FILES.
111500     CLOSE REQUEST-FILE
111600           CUSTOMER-MASTER
111700           ACCOUNT-MASTER
111800           CARD-MASTER
111900           TXN-JOURNAL
112000           RESULT-FILE
112100           REPORT-FILE.
112200 9200-EXIT.
112300     EXIT.
