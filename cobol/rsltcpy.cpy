000100******************************************************************
000200*                                                                *
000300*    RSLTCPY   -   BATCH RESULT RECORD LAYOUT                    *
000400*                                                                *
000500*    DATASET  -  RSLTFILE  (SEQUENTIAL, INPUT ORDER)              *
000600*                                                                *
000700*    USED BY  -  BPOST100                                        *
000800*                                                                *
000900******************************************************************
001000*    CHANGE LOG                                                  *
001100*    ----------                                                  *
001200*    06/14/91  RA   ORIGINAL COPYBOOK - CR-0119                  CL*01
001300******************************************************************
001400 01  BATCH-RESULT-RECORD.
001500     05  RSLT-SEQ                    PIC 9(06).
001600     05  RSLT-ACTION                 PIC X(04).
001700     05  RSLT-STATUS                 PIC X(08).
001800         88  RSLT-STATUS-ACCEPTED        VALUE 'ACCEPTED'.
001900         88  RSLT-STATUS-REJECTED        VALUE 'REJECTED'.
001950     05  RSLT-MESSAGE                PIC X(60).
001960     05  FILLER                      PIC X(04).
