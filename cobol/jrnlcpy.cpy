000100******************************************************************
000200*                                                                *
000300*    JRNLCPY   -   TRANSACTION JOURNAL RECORD LAYOUT             *
000400*                                                                *
000500*    DATASET  -  TXNJRNL   (INDEXED, KEY = TXN-ID, ASCENDING,    *
000600*                           POSTING ORDER)                       *
000700*                                                                *
000800*    USED BY  -  BPOST100                                        *
000900*                                                                *
001000******************************************************************
001100*    CHANGE LOG                                                  *
001200*    ----------                                                  *
001300*    08/30/95  MQ   ORIGINAL COPYBOOK - CR-0552                  CL*01
001400*    04/21/04  RA   ADDED TXN-REC-STATUS INDICATOR - CR-0911     CL*02
001500******************************************************************
001600 01  TXN-JOURNAL-RECORD.
001700     05  TXN-KEY-SEGMENT.
001800         10  TXN-ID                  PIC 9(10).
001900     05  TXN-STATUS-SEGMENT.
002000         10  TXN-REC-STATUS          PIC X(01).
002100             88  TXN-STAT-ACTIVE         VALUE 'A'.
002200             88  TXN-STAT-DELETED        VALUE 'D'.
002300     05  TXN-TIME-SEGMENT.
002400         10  TXN-TIMESTAMP           PIC 9(14).
002500     05  TXN-TIME-SEGMENT-R REDEFINES TXN-TIME-SEGMENT.
002600         10  TXN-TS-DATE.
002700             15  TXN-TS-YEAR         PIC 9(04).
002800             15  TXN-TS-MONTH        PIC 9(02).
002900             15  TXN-TS-DAY          PIC 9(02).
003000         10  TXN-TS-TIME.
003100             15  TXN-TS-HOUR         PIC 9(02).
003200             15  TXN-TS-MINUTE       PIC 9(02).
003300             15  TXN-TS-SECOND       PIC 9(02).
003400     05  TXN-AMOUNT-SEGMENT.
003500         10  TXN-AMOUNT              PIC S9(16)V9(02) COMP-3.
003600     05  TXN-TYPE-SEGMENT.
003700         10  TXN-TYPE                PIC X(20).
003800             88  TXN-TYPE-DEPOSIT        VALUE 'DEPOSITO'.
003900             88  TXN-TYPE-WITHDRAWAL     VALUE 'EXTRACCION'.
004000             88  TXN-TYPE-TRANSFER       VALUE 'TRANSFERENCIA'.
004100     05  TXN-ACCOUNTS-SEGMENT.
004200         10  TXN-SOURCE-ACCT         PIC 9(10).
004300         10  TXN-DEST-ACCT           PIC 9(10).
004400     05  FILLER                      PIC X(06).
