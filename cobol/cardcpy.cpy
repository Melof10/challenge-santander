000100******************************************************************
000200*                                                                *
000300*    CARDCPY   -   CARD MASTER RECORD LAYOUT                     *
000400*                                                                *
000500*    DATASET  -  CARDMAST  (INDEXED, KEY = CARD-ID,              *
000600*                           ALTERNATE KEY = CARD-NUMBER,         *
000700*                           UNIQUE,                              *
000800*                           ALTERNATE KEY = CARD-CUST-ID,        *
000900*                           NOT UNIQUE, DUPLICATES IN CUST ORDER)*
001000*                                                                *
001100*    USED BY  -  BPOST100                                        *
001200*                                                                *
001300******************************************************************
001400*    CHANGE LOG                                                  *
001500*    ----------                                                  *
001600*    03/02/93  MQ   ORIGINAL COPYBOOK - CR-0348                  CL*01
001700*    08/30/95  MQ   ADDED CARD-CUST-ID ALTERNATE INDEX - CR-0552 CL*02
001800*    04/21/04  RA   ADDED CARD-REC-STATUS INDICATOR - CR-0911    CL*03
001900******************************************************************
002000 01  CARD-MASTER-RECORD.
002100     05  CARD-KEY-SEGMENT.
002200         10  CARD-ID                 PIC 9(10).
002300     05  CARD-STATUS-SEGMENT.
002400         10  CARD-REC-STATUS         PIC X(01).
002500             88  CARD-STAT-ACTIVE        VALUE 'A'.
002600             88  CARD-STAT-DELETED       VALUE 'D'.
002700     05  CARD-IDENT-SEGMENT.
002800         10  CARD-NUMBER             PIC X(19).
002900     05  CARD-TYPE-SEGMENT.
003000         10  CARD-TYPE               PIC X(20).
003100             88  CARD-TYPE-DEBIT         VALUE 'DEBITO'.
003200             88  CARD-TYPE-CREDIT        VALUE 'CREDITO'.
003300     05  CARD-EXPIRY-SEGMENT.
003400         10  CARD-EXPIRY-DATE        PIC 9(08).
003500     05  CARD-EXPIRY-SEGMENT-R REDEFINES CARD-EXPIRY-SEGMENT.
003600         10  CARD-EXPIRY-YEAR        PIC 9(04).
003700         10  CARD-EXPIRY-MONTH       PIC 9(02).
003800         10  CARD-EXPIRY-DAY         PIC 9(02).
003900     05  CARD-LIMIT-SEGMENT.
004000         10  CARD-LIMIT-IND          PIC X(01).
004100             88  CARD-LIMIT-PRESENT      VALUE 'Y'.
004200             88  CARD-LIMIT-ABSENT       VALUE 'N'.
004300         10  CARD-CREDIT-LIMIT       PIC S9(16)V9(02) COMP-3.
004400     05  CARD-OWNER-SEGMENT.
004500         10  CARD-CUST-ID            PIC 9(10).
004600     05  FILLER                      PIC X(07).
