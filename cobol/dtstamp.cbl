000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    DTSTAMP.
000300 AUTHOR.        R ALDANA.
000400 INSTALLATION.  BANCO SANTANDER - DEPTO SISTEMAS.
000500 DATE-WRITTEN.  06/14/91.
000600 DATE-COMPILED.
000700 SECURITY.      NONE.
000800*
000900******************************************************************
001000*                                                                *
001100*    DTSTAMP  -  RETURNS THE CURRENT PROCESSING DATE (YYYYMMDD)  *
001200*                AND THE CURRENT PROCESSING TIMESTAMP            *
001300*                (YYYYMMDDHHMMSS) TO THE CALLING PROGRAM.        *
001400*                                                                *
001500*    CALLED BY BPOST100 ONCE AT JOB START TO FIX THE POSTING     *
001600*    DATE/TIME FOR THE WHOLE RUN - ALL ACCT-OPEN-DATE DEFAULTS   *
001700*    AND ALL TXN-TIMESTAMP VALUES FOR A GIVEN BATCH SHARE THE    *
001800*    SAME STAMP.                                                *
001900*                                                                *
002000******************************************************************
002100*    CHANGE LOG                                                  *
002200*    ----------                                                  *
002300*    06/14/91  RA   ORIGINAL PROGRAM - CR-0119                   CL*01
002400*    11/09/98  JLC  Y2K - WINDOWED THE 2-DIGIT YEAR RETURNED BY  CL*02
002500*                   ACCEPT FROM DATE INTO A FULL 4-DIGIT YEAR -  CL*02
002600*                   CUTOFF IS 1950/2049 - CR-0783                CL*02
002700*    04/21/04  RA   NO LOGIC CHANGE - RECOMPILED UNDER NEW       CL*03
002800*                   COMPILER RELEASE - CR-0911                  CL*03
002900******************************************************************
003000 ENVIRONMENT DIVISION.
003100 CONFIGURATION SECTION.
003200 SOURCE-COMPUTER.  IBM-370.
003300 OBJECT-COMPUTER.  IBM-370.
003400 SPECIAL-NAMES.
003500     C01 IS TOP-OF-FORM.
003600 DATA DIVISION.
003700 WORKING-STORAGE SECTION.
003800*
003900 01  WS-SYSTEM-DATE.
004000     05  WS-SYS-YY               PIC 9(02).
004100     05  WS-SYS-MM               PIC 9(02).
004200     05  WS-SYS-DD               PIC 9(02).
004300 01  WS-SYSTEM-TIME.
004400     05  WS-SYS-HH               PIC 9(02).
004500     05  WS-SYS-MIN              PIC 9(02).
004600     05  WS-SYS-SS               PIC 9(02).
004700     05  WS-SYS-HSEC             PIC 9(02).
004750 01  WS-SYSTEM-TIME-R REDEFINES WS-SYSTEM-TIME
004760                                 PIC 9(08).
004800 01  WS-CENTURY-WORK.
004900     05  WS-CENTURY              PIC 9(02)  COMP-3 VALUE 19.
005000     05  WS-FULL-YEAR            PIC 9(04)  COMP-3 VALUE 0.
005100 01  WS-BUILD-AREAS.
005200     05  WS-BUILD-DATE.
005300         10  WS-BUILD-YEAR       PIC 9(04).
005400         10  WS-BUILD-MONTH      PIC 9(02).
005500         10  WS-BUILD-DAY        PIC 9(02).
005600     05  WS-BUILD-DATE-R REDEFINES WS-BUILD-DATE
005700                                   PIC 9(08).
005800     05  WS-BUILD-STAMP.
005900         10  WS-BUILD-STAMP-DATE PIC 9(08).
006000         10  WS-BUILD-STAMP-TIME PIC 9(06).
006100     05  WS-BUILD-STAMP-R REDEFINES WS-BUILD-STAMP
006200                                   PIC 9(14).
006300*
006400 LINKAGE SECTION.
006500 01  LK-PROCESSING-DATE          PIC 9(08).
006600 01  LK-PROCESSING-TIMESTAMP     PIC 9(14).
006700*
006800******************************************************************
006900 PROCEDURE DIVISION USING LK-PROCESSING-DATE
007000                          LK-PROCESSING-TIMESTAMP.
007100******************************************************************
007200*
007300 0100-MAIN-LOGIC.
007400     ACCEPT WS-SYSTEM-DATE FROM DATE.
007500     ACCEPT WS-SYSTEM-TIME FROM TIME.
007600*
007700     IF WS-SYS-YY < 50
007800         MOVE 20             TO WS-CENTURY
007900     ELSE
008000         MOVE 19             TO WS-CENTURY
008100     END-IF.
008200     COMPUTE WS-FULL-YEAR = (WS-CENTURY * 100) + WS-SYS-YY.
008300*
008400     MOVE WS-FULL-YEAR      TO WS-BUILD-YEAR.
008500     MOVE WS-SYS-MM         TO WS-BUILD-MONTH.
008600     MOVE WS-SYS-DD         TO WS-BUILD-DAY.
008700     MOVE WS-BUILD-DATE-R   TO LK-PROCESSING-DATE.
008800*
008900     MOVE WS-BUILD-DATE-R   TO WS-BUILD-STAMP-DATE.
009100     STRING WS-SYS-HH WS-SYS-MIN WS-SYS-SS
009200         DELIMITED BY SIZE INTO WS-BUILD-STAMP-TIME.
009300     MOVE WS-BUILD-STAMP-R  TO LK-PROCESSING-TIMESTAMP.
009400*
009500     GOBACK.
009600*
009700 0100-EXIT.
009800     EXIT.
