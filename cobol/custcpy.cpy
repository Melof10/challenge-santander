000100******************************************************************
000200*                                                                *
000300*    CUSTCPY   -   CUSTOMER MASTER RECORD LAYOUT                 *
000400*                                                                *
000500*    DATASET  -  CUSTMAST  (INDEXED, KEY = CUST-ID,              *
000600*                           ALTERNATE KEY = CUST-DOCUMENT,       *
000700*                           UNIQUE)                               *
000800*                                                                *
000900*    USED BY  -  BPOST100                                        *
001000*                                                                *
001100******************************************************************
001200*    CHANGE LOG                                                  *
001300*    ----------                                                  *
001400*    06/14/91  RA   ORIGINAL COPYBOOK - CR-0119                  CL*01
001500*    03/02/93  MQ   ADDED CUST-EMAIL, CUST-PHONE - CR-0348       CL*02
001600*    11/09/98  JLC  Y2K - CUST-ADD-DATE/CUST-CHG-DATE TO         CL*03
001700*                   FULL 4-DIGIT YEAR FORM                      CL*03
001800*    04/21/04  RA   ADDED CUST-REC-STATUS INDICATOR - CR-0911    CL*04
001900******************************************************************
002000 01  CUST-MASTER-RECORD.
002100     05  CUST-KEY-SEGMENT.
002200         10  CUST-ID                 PIC 9(10).
002300     05  CUST-STATUS-SEGMENT.
002400         10  CUST-REC-STATUS         PIC X(01).
002500             88  CUST-STAT-ACTIVE        VALUE 'A'.
002600             88  CUST-STAT-DELETED       VALUE 'D'.
002700         10  CUST-ADD-DATE           PIC 9(08).
002800         10  CUST-CHG-DATE           PIC 9(08).
002900     05  CUST-NAME-SEGMENT.
003000         10  CUST-FIRST-NAME         PIC X(100).
003100         10  CUST-LAST-NAME          PIC X(100).
003200     05  CUST-NAME-SEGMENT-R REDEFINES CUST-NAME-SEGMENT.
003300         10  CUST-NAME-INITIALS.
003400             15  CUST-FIRST-INITIAL  PIC X(01).
003500             15  FILLER              PIC X(99).
003600             15  CUST-LAST-INITIAL   PIC X(01).
003700             15  FILLER              PIC X(99).
003800     05  CUST-IDENT-SEGMENT.
003900         10  CUST-DOCUMENT           PIC X(20).
004000     05  CUST-CONTACT-SEGMENT.
004100         10  CUST-EMAIL              PIC X(100).
004200         10  CUST-PHONE              PIC X(20).
004300     05  CUST-CONTACT-SEGMENT-R REDEFINES CUST-CONTACT-SEGMENT.
004400         10  CUST-CONTACT-PRESENT.
004500             15  CUST-EMAIL-IND      PIC X(01).
004600             15  FILLER              PIC X(99).
004700             15  CUST-PHONE-IND      PIC X(01).
004800             15  FILLER              PIC X(19).
004900     05  FILLER                      PIC X(07).
