000100******************************************************************
000200*                                                                *
000300*    REQCPY    -   BATCH REQUEST RECORD LAYOUT                   *
000400*                                                                *
000500*    DATASET  -  REQFILE   (SEQUENTIAL, INPUT ORDER = POSTING    *
000600*                           ORDER)                                *
000700*                                                                *
000800*    REQ-DATA CARRIES A DIFFERENT PAYLOAD DEPENDING ON THE       *
000900*    FAMILY OF REQ-ACTION.  THE FOUR REDEFINITIONS BELOW GIVE    *
001000*    EACH FAMILY ITS OWN NAMED FIELDS OVER THE SAME BYTES -      *
001100*    ONLY ONE REDEFINITION IS MEANINGFUL FOR ANY GIVEN RECORD.   *
001200*                                                                *
001300*    USED BY  -  BPOST100                                        *
001400*                                                                *
001500******************************************************************
001600*    CHANGE LOG                                                  *
001700*    ----------                                                  *
001800*    06/14/91  RA   ORIGINAL COPYBOOK - CR-0119                  CL*01
001900*    03/02/93  MQ   ADDED CARD FAMILY REDEFINITION - CR-0348     CL*02
002000*    08/30/95  MQ   ADDED MONEY FAMILY REDEFINITION - CR-0552    CL*03
002100******************************************************************
002200 01  BATCH-REQUEST-RECORD.
002300     05  REQ-ACTION                  PIC X(04).
002400         88  REQ-ACTION-CUST-CREATE      VALUE 'CCRE'.
002500         88  REQ-ACTION-CUST-UPDATE      VALUE 'CUPD'.
002600         88  REQ-ACTION-CUST-DELETE      VALUE 'CDEL'.
002700         88  REQ-ACTION-ACCT-CREATE      VALUE 'ACRE'.
002800         88  REQ-ACTION-ACCT-UPDATE      VALUE 'AUPD'.
002900         88  REQ-ACTION-ACCT-DELETE      VALUE 'ADEL'.
003000         88  REQ-ACTION-CARD-CREATE      VALUE 'KCRE'.
003100         88  REQ-ACTION-CARD-UPDATE      VALUE 'KUPD'.
003200         88  REQ-ACTION-CARD-DELETE      VALUE 'KDEL'.
003300         88  REQ-ACTION-TXN-DEPOSIT      VALUE 'TDEP'.
003400         88  REQ-ACTION-TXN-WITHDRAW     VALUE 'TWDR'.
003500         88  REQ-ACTION-TXN-TRANSFER     VALUE 'TTRF'.
003600     05  REQ-TARGET-ID               PIC 9(10).
003700     05  REQ-DATA                    PIC X(340).
003800*                                                                *
003900     05  REQ-CUSTOMER-DATA REDEFINES REQ-DATA.
004000         10  REQ-CUST-FIRST-NAME     PIC X(100).
004100         10  REQ-CUST-LAST-NAME      PIC X(100).
004200         10  REQ-CUST-DOCUMENT       PIC X(020).
004300         10  REQ-CUST-EMAIL          PIC X(100).
004400         10  REQ-CUST-PHONE          PIC X(020).
004500*                                                                *
004600     05  REQ-ACCOUNT-DATA REDEFINES REQ-DATA.
004700         10  REQ-ACCT-NUMBER         PIC X(022).
004800         10  REQ-ACCT-TYPE           PIC X(030).
004900         10  REQ-ACCT-BALANCE-IND    PIC X(001).
005000             88  REQ-ACCT-BALANCE-PRESENT   VALUE 'Y'.
005100         10  REQ-ACCT-BALANCE        PIC S9(16)V9(02) COMP-3.
005200         10  REQ-ACCT-OPEN-DATE-IND  PIC X(001).
005300             88  REQ-ACCT-OPEN-DATE-PRESENT VALUE 'Y'.
005400         10  REQ-ACCT-OPEN-DATE      PIC 9(008).
005500         10  REQ-ACCT-CUST-ID        PIC 9(010).
005600         10  FILLER                  PIC X(167).
005700*                                                                *
005800     05  REQ-CARD-DATA REDEFINES REQ-DATA.
005900         10  REQ-CARD-NUMBER         PIC X(019).
006000         10  REQ-CARD-TYPE           PIC X(020).
006100         10  REQ-CARD-EXPIRY-DATE    PIC 9(008).
006200         10  REQ-CARD-LIMIT-IND      PIC X(001).
006300             88  REQ-CARD-LIMIT-PRESENT     VALUE 'Y'.
006400         10  REQ-CARD-CREDIT-LIMIT   PIC S9(16)V9(02) COMP-3.
006500         10  REQ-CARD-CUST-ID        PIC 9(010).
006600         10  FILLER                  PIC X(272).
006700*                                                                *
006800     05  REQ-MONEY-DATA REDEFINES REQ-DATA.
006900         10  REQ-TXN-SOURCE-ACCT     PIC 9(010).
007000         10  REQ-TXN-DEST-ACCT       PIC 9(010).
007100         10  REQ-TXN-AMOUNT          PIC S9(16)V9(02) COMP-3.
007200         10  FILLER                  PIC X(310).
